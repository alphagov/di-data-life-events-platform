000100*****************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  DN36ND02                                  *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DEL "DEATH NOTIFICATION SET" - EL         *
000600*               EVENTO ENRIQUECIDO QUE SE PUBLICA AL "LIFE       *
000700*               EVENTS PLATFORM" LUEGO DEL MAPEO DEL REGISTRO    *
000800*               GRO DE ENTRADA (VER DN36ND01).                   *
000900*                                                                *
001000* -------------------------------------------------------------- *
001100*                                                                *
001200*           LONGITUD : 1770 POSICIONES.                         *
001300*           PREFIJO  : DNS.                                     *
001400*                                                                *
001500*   NOTA:  A DIFERENCIA DE DN36ND01 ESTE LAYOUT NO VIENE         *
001600*   EMPAQUETADO - LOS 7 CASILLEROS DE NOMBRE (PRIMARIO, HASTA    *
001700*   5 ALIAS Y EL DE SOLTERA) SE LLEVAN COMO TABLA OCCURS FIJA,   *
001800*   DE ANCHO FIJO, YA QUE ASI LO ESPECIFICA EL DISENO DEL        *
001900*   EVENTO PUBLICADO.                                            *
002000*                                                                *
002100*****************************************************************
002200     01  DEATH-NOTIFICATION-SET.
002300         05  DNS-TXN                        PIC X(36).
002400         05  DNS-JTI                        PIC X(36).
002500         05  DNS-IAT                        PIC 9(10).
002600         05  DNS-TOE                        PIC 9(10).
002700         05  DNS-IS-UPDATE                  PIC X(01).
002800             88  DNS-88-IS-UPDATE                VALUE 'Y'.
002900             88  DNS-88-IS-REGISTRATION          VALUE 'N'.
003000         05  DNS-EVENT-DATETIME             PIC X(23).
003100         05  DNS-UPDATE-REASON              PIC X(20).
003200         05  DNS-REGISTRATION-ID            PIC X(09).
003300         05  DNS-FREE-FORMAT-DEATH-DATE     PIC X(50).
003400         05  DNS-DEATH-DATE-DESCRIPTION     PIC X(30).
003500         05  DNS-DEATH-DATE-PRECISION       PIC X(01).
003600             88  DNS-88-DTH-PREC-FULL            VALUE 'D'.
003700             88  DNS-88-DTH-PREC-MONTH           VALUE 'M'.
003800             88  DNS-88-DTH-PREC-YEAR            VALUE 'Y'.
003900             88  DNS-88-DTH-PREC-UNKNOWN         VALUE 'U'.
004000         05  DNS-DEATH-DATE-YEAR            PIC 9(04).
004100         05  DNS-DEATH-DATE-MONTH           PIC 9(02).
004200         05  DNS-DEATH-DATE-DAY             PIC 9(02).
004300         05  DNS-BIRTH-DATE-PRECISION       PIC X(01).
004400             88  DNS-88-BIR-PREC-FULL            VALUE 'D'.
004500             88  DNS-88-BIR-PREC-MONTH           VALUE 'M'.
004600             88  DNS-88-BIR-PREC-YEAR            VALUE 'Y'.
004700             88  DNS-88-BIR-PREC-UNKNOWN         VALUE 'U'.
004800         05  DNS-BIRTH-DATE-YEAR            PIC 9(04).
004900         05  DNS-BIRTH-DATE-MONTH           PIC 9(02).
005000         05  DNS-BIRTH-DATE-DAY             PIC 9(02).
005100         05  DNS-SEX                        PIC X(01).
005200             88  DNS-88-SEX-MALE                 VALUE 'M'.
005300             88  DNS-88-SEX-FEMALE               VALUE 'F'.
005400             88  DNS-88-SEX-INDETERMINATE        VALUE 'I'.
005500             88  DNS-88-SEX-NOT-STATED           VALUE 'N'.
005600         05  DNS-POSTCODE                   PIC X(08).
005700         05  DNS-NAME-COUNT                 PIC 9(02).
005800         05  DNS-NAME-TABLE OCCURS 7 TIMES.
005900             10  DNS-NAME-DESCRIPTION       PIC X(30).
006000             10  DNS-NAME-GIVEN-NAMES OCCURS 5 TIMES
006100                                     PIC X(30).
006200             10  DNS-NAME-GIVEN-NAMES-COUNT PIC 9(01).
006300             10  DNS-NAME-FAMILY-NAME       PIC X(35).
006400         05  FILLER                         PIC X(04).
006500*****************************************************************
006600* FIN DE DN36ND02 - LONGITUD TOTAL VERIFICADA EN 1770 POSICIONES *
006700*****************************************************************

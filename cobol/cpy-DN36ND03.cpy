000100*****************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  DN36ND03                                  *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DE LA LINEA DE AUDITORIA QUE SE GRABA     *
000600*               POR CADA DEATH NOTIFICATION SET PUBLICADO, PARA *
000700*               PODER RASTREAR CONTENIDO EXACTO CONTRA TXN.      *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 50 POSICIONES.                           *
001200*           PREFIJO  : AUD.                                     *
001300*                                                                *
001400*****************************************************************
001500     01  DEATH-ENRICHMENT-AUDIT.
001600         05  AUDIT-HASH                     PIC 9(10).
001700         05  AUDIT-TXN                      PIC X(36).
001800         05  FILLER                         PIC X(04).
001900*****************************************************************
002000* FIN DE DN36ND03 - LONGITUD TOTAL VERIFICADA EN 50 POSICIONES  *
002100*****************************************************************

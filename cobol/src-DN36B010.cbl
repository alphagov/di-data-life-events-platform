000100*****************************************************************
000200*                                                                *
000300* PROGRAM NAME:  DN36B010                                       *
000400* ORIGINAL AUTHOR:  R. ESPINDOLA                                *
000500*                                                                *
000600* DESCRIPCION:  LEE EL FEED NOCTURNO DE DEFUNCIONES DEL "GENERAL*
000700*               REGISTER OFFICE" (GRO-DEATH-IN), LO ENRIQUECE   *
000800*               SEGUN LAS REGLAS DEL AREA DE "LIFE EVENTS" Y    *
000900*               GRABA EL "DEATH NOTIFICATION SET" (DNS-OUT) MAS *
001000*               EL REGISTRO DE AUDITORIA (AUDIT-OUT) QUE PERMITE*
001100*               RASTREAR CADA EVENTO CONTRA SU TXN.  EL PROGRAMA*
001200*               NO PUBLICA NADA - SOLO DEJA LOS DOS ARCHIVOS DE *
001300*               SALIDA LISTOS PARA EL JOB DE PUBLICACION.        *
001400*                                                                *
001500* Maintenence Log                                                *
001600* Date       Author          Maintenance Requirement.            *
001700* ---------- --------------- --------------------------------- *
001800* 11/06/1987 R. ESPINDOLA    PROGRAMA ORIGINAL - REQ. LEV-0334. *
001900* 02/02/1988 R. ESPINDOLA    SE AGREGA CALCULO DE EPOCH-SECS    *
002000*                            PARA IAT/TOE (REQ. LEV-0351).      *
002100* 19/09/1988 M. QUIROGA      SE CORRIGE DESBORDE EN TABLA DE    *
002200*                            ALIAS CUANDO GDR-ALIAS-COUNT = 5.  *
002300* 04/01/1990 M. QUIROGA      NUEVA REGLA UPDATE-REASON-MAP CON  *
002400*                            CODIGO "LEGAL-CHANGE" (LEV-0409).  *
002500* 23/07/1991 H. BRIZUELA     SE AGREGA GENERACION DE TXN/JTI    *
002600*                            (ANTES SE RECIBIAN DEL MAINFRAME   *
002700*                            CENTRAL) - REQ. LEV-0448.          *
002800* 14/03/1992 H. BRIZUELA     CORRIGE CHECKSUM DE AUDITORIA -    *
002900*                            NO CONTEMPLABA EL REGISTRATION-ID. *
003000* 30/11/1993 R. ESPINDOLA    SE AGREGA PRECISION DE FECHA DE    *
003100*                            NACIMIENTO (ANTES SOLO DEFUNCION). *
003200* 08/08/1994 M. QUIROGA      LIMPIEZA DE RUTINA DE EXPANSION DE *
003300*                            NOMBRES (LEV-0477).                *
003400* 17/05/1996 H. BRIZUELA     SE AGREGA SWITCH DE PRUEBA (UPSI-0)*
003500*                            PARA CORRIDAS DE CONTROL DE CALIDAD*
003600* 21/09/1998 F. ALZOGARAY    REVISION Y2K - LOS ANIOS DE 4      *
003700*                            POSICIONES YA VENIAN CORRECTOS EN  *
003800*                            ESTE PROGRAMA, SE DEJA CONSTANCIA. *
003900* 12/01/1999 F. ALZOGARAY    SE VERIFICA CALCULO DE EPOCH-SECS  *
004000*                            CONTRA EL SIGLO 21 - SIN CAMBIOS.  *
004100* 26/06/2004 D. SOSA         SE AJUSTA MAPEO DE SEXO PARA       *
004200*                            ACEPTAR "UNSPECIFIED" DEL GRO.     *
004300* 15/02/2007 D. SOSA         SE AGREGA CONTADOR DE REGISTROS    *
004400*                            LEIDOS/GRABADOS EN EL RESUMEN DE   *
004500*                            FIN DE CORRIDA (REQ. LEV-0602).    *
004600* 09/11/2009 M. QUIROGA      SE CORRIGE EL DISCRIMINANTE DE     *
004700*                            EVENTO: TOE/IS-UPDATE/EVENT-DTTM   *
004800*                            AHORA SE BASAN EN GDR-LOCKED-      *
004900*                            DATETIME EN BLANCO, NO EN EL       *
005000*                            UPDATE-REASON (REQ. LEV-0641).     *
005100*                            SE REORDENA EXPANSION DE NOMBRES:  *
005200*                            PRIMARIO, ALIAS, SOLTERA (ANTES    *
005300*                            SOLTERA IBA ANTES DE LOS ALIAS).   *
005400*                            SE CORRIGE LITERAL DE SOLTERA A    *
005500*                            "Name before marriage" Y SE COPIAN *
005600*                            LOS NOMBRES DE PILA A ESE CASILLERO*
005700*                            SE AMPLIA GDR-GENDER A 13 BYTES    *
005800*                            PARA ACEPTAR "INDETERMINATE" Y     *
005900*                            "NOT_STATED" DEL GRO SIN CORTARSE. *
006000* 03/03/2010 H. BRIZUELA     WS-ALIAS-RAW Y WS-ALIAS-GIVEN-TEXT *
006100*                            SE AMPLIAN A 85 BYTES - CON POCOS  *
006200*                            ALIAS EL "|" NO ACOTA Y SE PERDIA  *
006300*                            APELLIDO/TIPO DE ALIAS (LEV-0658). *
006400*                            SE QUITA LA CLASE GDS-CLASE-       *
006500*                            NUMERICA (NUNCA SE USABA EN LA     *
006600*                            PROCEDURE DIVISION) Y SU RENGLON   *
006700*                            DE BITACORA DEL 03/10/2001.        *
006800* 19/08/2011 F. ALZOGARAY    SE CORRIGE FILLER DE 7 A 4 EN LOS  *
006900*                            REDEFINES DE LOCKED/UPDATE-DATETIME*
007000*                            DE DN36ND01 (SOBRABAN 3 POSICIONES *
007100*                            SOBRE EL CAMPO BASE DE 23).  SE    *
007200*                            AGREGA CHEQUEO DE FILE STATUS      *
007300*                            DESPUES DE ABRIR DNS-OUT Y AUDIT-  *
007400*                            OUT EN 1000-START, IGUAL QUE YA SE *
007500*                            HACIA CON GRO-DEATH-IN (LEV-0673). *
007600*                                                                *
007700*****************************************************************
007800*****************************************************************
007900* I D E N T I F I C A T I O N   D I V I S I O N                 *
008000*****************************************************************
008100 IDENTIFICATION DIVISION.
008200 PROGRAM-ID.    DN36B010.
008300 AUTHOR.        R. ESPINDOLA.
008400 INSTALLATION.  DIRECCION DE SISTEMAS - AREA LIFE EVENTS.
008500 DATE-WRITTEN.  11/06/1987.
008600 DATE-COMPILED.
008700 SECURITY.      CLASIFICACION CONFIDENCIAL - USO INTERNO.
008800*****************************************************************
008900* E N V I R O N M E N T   D I V I S I O N                       *
009000*****************************************************************
009100 ENVIRONMENT DIVISION.
009200 CONFIGURATION SECTION.
009300 SOURCE-COMPUTER.  IBM-4381.
009400 OBJECT-COMPUTER.  IBM-4381.
009500 SPECIAL-NAMES.
009600     UPSI-0 ON STATUS IS DN36-MODO-PRUEBA
009700            OFF STATUS IS DN36-MODO-NORMAL.
009800 INPUT-OUTPUT SECTION.
009900 FILE-CONTROL.
010000     SELECT GRO-DEATH-IN  ASSIGN TO GRODTHIN
010100            ORGANIZATION IS SEQUENTIAL
010200            FILE STATUS  IS WS-FS-GRO-IN.
010300     SELECT DNS-OUT       ASSIGN TO DNSOUTFL
010400            ORGANIZATION IS SEQUENTIAL
010500            FILE STATUS  IS WS-FS-DNS-OUT.
010600     SELECT AUDIT-OUT     ASSIGN TO AUDTOUTF
010700            ORGANIZATION IS SEQUENTIAL
010800            FILE STATUS  IS WS-FS-AUD-OUT.
010900*****************************************************************
011000* D A T A   D I V I S I O N                                     *
011100*****************************************************************
011200 DATA DIVISION.
011300 FILE SECTION.
011400 FD  GRO-DEATH-IN
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 400 CHARACTERS.
011800     COPY DN36ND01.
011900 FD  DNS-OUT
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 1770 CHARACTERS.
012300     COPY DN36ND02.
012400 FD  AUDIT-OUT
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 50 CHARACTERS.
012800     COPY DN36ND03.
012900 WORKING-STORAGE SECTION.
013000*****************************************************************
013100* AREA DE SWITCHES Y CONTADORES DE CORRIDA                       *
013200*****************************************************************
013300 77  WS-FS-GRO-IN               PIC X(02) VALUE SPACES.
013400     88  FS-88-GRO-OK                     VALUE '00'.
013500     88  FS-88-GRO-EOF                    VALUE '10'.
013600 77  WS-FS-DNS-OUT              PIC X(02) VALUE SPACES.
013700     88  FS-88-DNS-OK                     VALUE '00'.
013800 77  WS-FS-AUD-OUT              PIC X(02) VALUE SPACES.
013900     88  FS-88-AUD-OK                     VALUE '00'.
014000 77  WS-END-OF-FILE-SW          PIC X(01) VALUE 'N'.
014100     88  WS-88-FIN-DE-ARCHIVO             VALUE 'S'.
014200 77  WS-PUBLISH-READY-SW        PIC X(01) VALUE 'N'.
014300     88  WS-88-PUBLISH-READY              VALUE 'Y'.
014400 77  WS-RECS-LEIDOS             PIC 9(07) COMP    VALUE ZERO.
014500 77  WS-RECS-DNS-GRAB           PIC 9(07) COMP    VALUE ZERO.
014600 77  WS-RECS-AUD-GRAB           PIC 9(07) COMP    VALUE ZERO.
014700 77  WS-UUID-SEQ                PIC 9(09) COMP    VALUE ZERO.
014800 77  WS-IX                      PIC 9(02) COMP    VALUE ZERO.
014900 77  WS-AL-IX                   PIC 9(02) COMP    VALUE ZERO.
015000 77  WS-GN-IX                   PIC 9(02) COMP    VALUE ZERO.
015100 77  WS-BYTE-IX                 PIC 9(03) COMP    VALUE ZERO.
015200 77  WS-ALPHA-IX                PIC 9(02) COMP    VALUE ZERO.
015300 77  WS-GN-ENCONTRADO-SW        PIC X(01) VALUE 'N'.
015400     88  WS-88-GN-ENCONTRADO              VALUE 'S'.
015500*****************************************************************
015600* TABLA DE NOMBRES DESEMPAQUETADA (VER NOTA EN DN36ND01)        *
015700*****************************************************************
015800 01  WS-GDR-NAMES.
015900     05  WS-GDR-GIVEN-NAME          OCCURS 5 TIMES PIC X(30).
016000     05  WS-GDR-ALIAS               OCCURS 5 TIMES.
016100         10  WS-GDR-ALIAS-GIVEN-NAME    OCCURS 5 TIMES PIC X(30).
016200         10  WS-GDR-ALIAS-GIVEN-COUNT   PIC 9(01).
016300         10  WS-GDR-ALIAS-FAMILY-NAME   PIC X(35).
016400         10  WS-GDR-ALIAS-TYPE          PIC X(20).
016500     05  FILLER                     PIC X(01).
016600 01  WS-ALIAS-RAW-TABLE.
016700     05  WS-ALIAS-RAW               OCCURS 5 TIMES PIC X(85).
016800     05  FILLER                     PIC X(01).
016900 01  WS-ALIAS-GIVEN-TEXT            PIC X(85).
017000*****************************************************************
017100* TABLA DE DIAS ACUMULADOS POR MES (PARA CALCULO DE EPOCH-SECS) *
017200*****************************************************************
017300 01  WS-CUM-DAYS-LIT             PIC X(36) VALUE
017400     '000031059090120151181212243273304334'.
017500 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-LIT.
017600     05  WS-CUM-DAYS-ENTRY          PIC 9(03) OCCURS 12 TIMES.
017700*****************************************************************
017800* TABLA DE DIGITOS HEXADECIMALES (PARA GENERACION DE TXN/JTI)   *
017900*****************************************************************
018000 01  WS-HEX-DIGITS-LIT           PIC X(16) VALUE
018100     '0123456789ABCDEF'.
018200 01  WS-HEX-DIGITS-TABLE REDEFINES WS-HEX-DIGITS-LIT.
018300     05  WS-HEX-DIGIT               PIC X(01) OCCURS 16 TIMES.
018400*****************************************************************
018500* ALFABETO DE REFERENCIA PARA EL CHECKSUM DE AUDITORIA          *
018600*****************************************************************
018700 01  WS-ORD-ALPHABET             PIC X(17) VALUE
018800     '0123456789ABCDEF-'.
018900*****************************************************************
019000* RELOJ DEL SISTEMA (PARA IAT Y PARA LA SEMILLA DEL TXN/JTI)    *
019100*****************************************************************
019200 01  WS-CLOCK-WORK.
019300     05  WS-CLK-DATE                PIC 9(08).
019400     05  WS-CLK-DATE-R REDEFINES WS-CLK-DATE.
019500         10  WS-CLK-YYYY                PIC 9(04).
019600         10  WS-CLK-MM                  PIC 9(02).
019700         10  WS-CLK-DD                  PIC 9(02).
019800     05  WS-CLK-TIME                PIC 9(08).
019900     05  WS-CLK-TIME-R REDEFINES WS-CLK-TIME.
020000         10  WS-CLK-HH                  PIC 9(02).
020100         10  WS-CLK-MI                  PIC 9(02).
020200         10  WS-CLK-SS                  PIC 9(02).
020300         10  WS-CLK-HS                  PIC 9(02).
020400     05  FILLER                     PIC X(01).
020500*****************************************************************
020600* AREA DE TRABAJO PARA GENERACION DE TXN Y JTI (RUTINA 2650)    *
020700*****************************************************************
020800 01  WS-UUID-WORK.
020900     05  WS-UUID-SEED-N             PIC 9(16) COMP-3 VALUE ZERO.
021000     05  WS-UUID-WORK-VAL           PIC 9(18) COMP-3 VALUE ZERO.
021100     05  WS-UUID-QUOT               PIC 9(18) COMP-3 VALUE ZERO.
021200     05  WS-UUID-REM                PIC 9(02) COMP    VALUE ZERO.
021300     05  WS-UUID-HEX                PIC X(32).
021400     05  WS-UUID-HEX-TABLE REDEFINES WS-UUID-HEX.
021500         10  WS-UUID-HEX-CHAR           PIC X(01) OCCURS 32 TIMES.
021600     05  WS-UUID-STRING             PIC X(36).
021700     05  FILLER                     PIC X(01).
021800*****************************************************************
021900* AREA DE TRABAJO PARA EL CALCULO DE EPOCH-SECS (RUTINA 2600)   *
022000*****************************************************************
022100 01  WS-EPOCH-WORK.
022200     05  WS-EP-YYYY                 PIC 9(04).
022300     05  WS-EP-MM                   PIC 9(02).
022400     05  WS-EP-DD                   PIC 9(02).
022500     05  WS-EP-HH                   PIC 9(02).
022600     05  WS-EP-MI                   PIC 9(02).
022700     05  WS-EP-SS                   PIC 9(02).
022800     05  WS-EP-ANIO-1               PIC 9(04) COMP.
022900     05  WS-EP-D4                   PIC 9(04) COMP.
023000     05  WS-EP-D100                 PIC 9(04) COMP.
023100     05  WS-EP-D400                 PIC 9(04) COMP.
023200     05  WS-EP-BISIESTOS            PIC S9(05) COMP.
023300     05  WS-EP-ES-BISIESTO-SW       PIC X(01).
023400         88  WS-88-EP-ES-BISIESTO       VALUE 'S'.
023500     05  WS-EP-DIAS                 PIC 9(07) COMP.
023600     05  WS-EP-SEGUNDOS             PIC 9(10) COMP.
023700     05  FILLER                     PIC X(01).
023800*****************************************************************
023900* AREA DE TRABAJO PARA LA RESOLUCION DE FECHAS (RUTINA 2500)    *
024000*****************************************************************
024100 01  WS-DATE-RESOLVE-WORK.
024200     05  WS-DR-RAW-TEXT             PIC X(10).
024300     05  WS-DR-PART-YYYY            PIC 9(04).
024400     05  WS-DR-PART-MM              PIC 9(02).
024500     05  WS-DR-GUION-CNT            PIC 9(02) COMP.
024600     05  WS-DR-OUT-PRECISION        PIC X(01).
024700     05  WS-DR-OUT-YYYY             PIC 9(04).
024800     05  WS-DR-OUT-MM               PIC 9(02).
024900     05  WS-DR-OUT-DD               PIC 9(02).
025000     05  FILLER                     PIC X(01).
025100*****************************************************************
025200* AREA DE TRABAJO PARA EL CHECKSUM DE AUDITORIA (RUTINA 2710)   *
025300*****************************************************************
025400 01  WS-AUDIT-HASH-WORK.
025500     05  WS-IAT-TEXTO               PIC X(10).
025600     05  WS-TOE-TEXTO               PIC X(10).
025700     05  WS-HASH-FUENTE             PIC X(101).
025800     05  WS-HASH-CARACTER           PIC X(01).
025900     05  WS-HASH-ACUM               PIC 9(10) COMP.
026000     05  WS-HASH-COCIENTE           PIC 9(10) COMP.
026100     05  FILLER                     PIC X(01).
026200*****************************************************************
026300* P R O C E D U R E   D I V I S I O N                           *
026400*****************************************************************
026500 PROCEDURE DIVISION.
026600*****************************************************************
026700* 1000-START : ABRE LOS TRES ARCHIVOS Y ARRANCA EL CICLO.       *
026800*****************************************************************
026900 1000-START.
027000     OPEN INPUT  GRO-DEATH-IN
027100     IF NOT FS-88-GRO-OK
027200         DISPLAY 'DN36B010 - ERROR AL ABRIR GRO-DEATH-IN '
027300                 WS-FS-GRO-IN
027400         GO TO 3000-END
027500     END-IF
027600     OPEN OUTPUT DNS-OUT
027700     IF NOT FS-88-DNS-OK
027800         DISPLAY 'DN36B010 - ERROR AL ABRIR DNS-OUT '
027900                 WS-FS-DNS-OUT
028000         GO TO 3000-END
028100     END-IF
028200     OPEN OUTPUT AUDIT-OUT
028300     IF NOT FS-88-AUD-OK
028400         DISPLAY 'DN36B010 - ERROR AL ABRIR AUDIT-OUT '
028500                 WS-FS-AUD-OUT
028600         GO TO 3000-END
028700     END-IF
028800     PERFORM 2100-READ-GRO-IN THRU 2100-READ-GRO-IN-EXIT
028900     PERFORM 2000-PROCESS THRU 2000-PROCESS-EXIT
029000         UNTIL WS-88-FIN-DE-ARCHIVO
029100     GO TO 3000-END.
029200 1000-START-EXIT.
029300     EXIT.
029400*****************************************************************
029500* 2000-PROCESS : PROCESA UN REGISTRO GRO Y LO CONVIERTE EN UN   *
029600*                DEATH NOTIFICATION SET MAS SU AUDITORIA.       *
029700*****************************************************************
029800 2000-PROCESS.
029900     MOVE 'N' TO WS-PUBLISH-READY-SW
030000     PERFORM 2350-UNPACK-NAMES  THRU 2350-UNPACK-NAMES-EXIT
030100     PERFORM 2410-GEN-IAT       THRU 2410-GEN-IAT-EXIT
030200     PERFORM 2420-GEN-IDENTIFIERS THRU 2420-GEN-IDENTIFIERS-EXIT
030300     PERFORM 2430-GEN-TOE       THRU 2430-GEN-TOE-EXIT
030400     PERFORM 2440-BUILD-EVENT-VARIANT
030500         THRU 2440-BUILD-EVENT-VARIANT-EXIT
030600     PERFORM 2450-RESOLVE-DEATH-DATE
030700         THRU 2450-RESOLVE-DEATH-DATE-EXIT
030800     PERFORM 2460-RESOLVE-BIRTH-DATE
030900         THRU 2460-RESOLVE-BIRTH-DATE-EXIT
031000     PERFORM 2470-MAP-SEX        THRU 2470-MAP-SEX-EXIT
031100     PERFORM 2480-EXPAND-NAMES   THRU 2480-EXPAND-NAMES-EXIT
031200     PERFORM 2490-MOVE-PASSTHROUGH
031300         THRU 2490-MOVE-PASSTHROUGH-EXIT
031400     PERFORM 2900-WRITE-DNS-OUT  THRU 2900-WRITE-DNS-OUT-EXIT
031500     PERFORM 2700-BUILD-AUDIT    THRU 2700-BUILD-AUDIT-EXIT
031600     PERFORM 2950-WRITE-AUDIT    THRU 2950-WRITE-AUDIT-EXIT
031700     MOVE 'Y' TO WS-PUBLISH-READY-SW
031800     PERFORM 2100-READ-GRO-IN    THRU 2100-READ-GRO-IN-EXIT.
031900 2000-PROCESS-EXIT.
032000     EXIT.
032100*****************************************************************
032200* 2100-READ-GRO-IN : LEE UN REGISTRO DEL FEED GRO.              *
032300*****************************************************************
032400 2100-READ-GRO-IN.
032500     READ GRO-DEATH-IN
032600         AT END
032700             MOVE 'S' TO WS-END-OF-FILE-SW
032800     END-READ
032900     IF FS-88-GRO-OK
033000         ADD 1 TO WS-RECS-LEIDOS
033100     END-IF.
033200 2100-READ-GRO-IN-EXIT.
033300     EXIT.
033400*****************************************************************
033500* 2350-UNPACK-NAMES : DESEMPAQUETA GDR-GIVEN-NAMES-TEXT Y       *
033600*                     GDR-ALIAS-TEXT EN WS-GDR-NAMES.           *
033700*****************************************************************
033800 2350-UNPACK-NAMES.
033900     INITIALIZE WS-GDR-NAMES WS-ALIAS-RAW-TABLE
034000     UNSTRING GDR-GIVEN-NAMES-TEXT DELIMITED BY '/'
034100         INTO WS-GDR-GIVEN-NAME(1) WS-GDR-GIVEN-NAME(2)
034200              WS-GDR-GIVEN-NAME(3) WS-GDR-GIVEN-NAME(4)
034300              WS-GDR-GIVEN-NAME(5)
034400     END-UNSTRING
034500     IF GDR-ALIAS-COUNT > 0
034600         UNSTRING GDR-ALIAS-TEXT DELIMITED BY '|'
034700             INTO WS-ALIAS-RAW(1) WS-ALIAS-RAW(2) WS-ALIAS-RAW(3)
034800                  WS-ALIAS-RAW(4) WS-ALIAS-RAW(5)
034900         END-UNSTRING
035000         PERFORM 2360-UNPACK-UN-ALIAS
035100             THRU 2360-UNPACK-UN-ALIAS-EXIT
035200             VARYING WS-AL-IX FROM 1 BY 1
035300             UNTIL WS-AL-IX > GDR-ALIAS-COUNT
035400     END-IF.
035500 2350-UNPACK-NAMES-EXIT.
035600     EXIT.
035700*****************************************************************
035800* 2360-UNPACK-UN-ALIAS : PARTE UN ALIAS "GN1/GN2:FAMILIA:TIPO"  *
035900*****************************************************************
036000 2360-UNPACK-UN-ALIAS.
036100     MOVE SPACES TO WS-ALIAS-GIVEN-TEXT
036200     UNSTRING WS-ALIAS-RAW(WS-AL-IX) DELIMITED BY ':'
036300         INTO WS-ALIAS-GIVEN-TEXT
036400              WS-GDR-ALIAS-FAMILY-NAME(WS-AL-IX)
036500              WS-GDR-ALIAS-TYPE(WS-AL-IX)
036600     END-UNSTRING
036700     UNSTRING WS-ALIAS-GIVEN-TEXT DELIMITED BY '/'
036800         INTO WS-GDR-ALIAS-GIVEN-NAME(WS-AL-IX 1)
036900              WS-GDR-ALIAS-GIVEN-NAME(WS-AL-IX 2)
037000              WS-GDR-ALIAS-GIVEN-NAME(WS-AL-IX 3)
037100              WS-GDR-ALIAS-GIVEN-NAME(WS-AL-IX 4)
037200              WS-GDR-ALIAS-GIVEN-NAME(WS-AL-IX 5)
037300     END-UNSTRING
037400     MOVE 'N' TO WS-GN-ENCONTRADO-SW
037500     PERFORM 2365-CONTAR-NOMBRES-ALIAS
037600         THRU 2365-CONTAR-NOMBRES-ALIAS-EXIT
037700         VARYING WS-GN-IX FROM 5 BY -1
037800         UNTIL WS-GN-IX < 1
037900             OR WS-88-GN-ENCONTRADO
038000     MOVE WS-GN-IX TO WS-GDR-ALIAS-GIVEN-COUNT(WS-AL-IX).
038100 2360-UNPACK-UN-ALIAS-EXIT.
038200     EXIT.
038300*****************************************************************
038400* 2365-CONTAR-NOMBRES-ALIAS : BUSCA, DE ATRAS PARA ADELANTE, EL *
038500*                ULTIMO CASILLERO OCUPADO DE NOMBRES DE PILA    *
038600*                DEL ALIAS ACTUAL - ESE SUBINDICE ES LA CANTIDAD*
038700*                DE NOMBRES DE PILA QUE TRAE EL ALIAS.          *
038800*****************************************************************
038900 2365-CONTAR-NOMBRES-ALIAS.
039000     IF WS-GDR-ALIAS-GIVEN-NAME(WS-AL-IX WS-GN-IX) NOT = SPACES
039100         MOVE 'S' TO WS-GN-ENCONTRADO-SW
039200     END-IF.
039300 2365-CONTAR-NOMBRES-ALIAS-EXIT.
039400     EXIT.
039500*****************************************************************
039600* 2410-GEN-IAT : SELLO DE HORA "ISSUED-AT" - HORA DE PROCESO   *
039700*                DEL PROGRAMA, EN SEGUNDOS DESDE EPOCH.        *
039800*****************************************************************
039900 2410-GEN-IAT.
040000     ACCEPT WS-CLK-DATE FROM DATE YYYYMMDD
040100     ACCEPT WS-CLK-TIME FROM TIME
040200     MOVE WS-CLK-YYYY TO WS-EP-YYYY
040300     MOVE WS-CLK-MM   TO WS-EP-MM
040400     MOVE WS-CLK-DD   TO WS-EP-DD
040500     MOVE WS-CLK-HH   TO WS-EP-HH
040600     MOVE WS-CLK-MI   TO WS-EP-MI
040700     MOVE WS-CLK-SS   TO WS-EP-SS
040800     PERFORM 2600-CALC-EPOCH-SECS THRU 2600-CALC-EPOCH-SECS-EXIT
040900     MOVE WS-EP-SEGUNDOS TO DNS-IAT.
041000 2410-GEN-IAT-EXIT.
041100     EXIT.
041200*****************************************************************
041300* 2420-GEN-IDENTIFIERS : GENERA EL TXN (IDENTIFICADOR DE LA    *
041400*                TRANSACCION) Y EL JTI (IDENTIFICADOR DEL      *
041500*                EVENTO) - VER RUTINA 2650.  ANTES DE 1991 ESTOS*
041600*                VENIAN EN EL PROPIO REGISTRO GRO.              *
041700*****************************************************************
041800 2420-GEN-IDENTIFIERS.
041900     PERFORM 2650-GEN-UUID-STRING THRU 2650-GEN-UUID-STRING-EXIT
042000     MOVE WS-UUID-STRING TO DNS-TXN
042100     PERFORM 2650-GEN-UUID-STRING THRU 2650-GEN-UUID-STRING-EXIT
042200     MOVE WS-UUID-STRING TO DNS-JTI.
042300 2420-GEN-IDENTIFIERS-EXIT.
042400     EXIT.
042500*****************************************************************
042600* 2430-GEN-TOE : SELLO DE HORA "TIME-OF-EVENT" - TOMADO DE LA  *
042700*                FECHA/HORA EN QUE EL REGISTRO QUEDO ASENTADO   *
042800*                EN FIRME (GDR-LOCKED-DATETIME).                *
042900*****************************************************************
043000 2430-GEN-TOE.
043100     IF GDR-LOCKED-DATETIME = SPACES
043200         MOVE GDR-UPD-YYYY TO WS-EP-YYYY
043300         MOVE GDR-UPD-MM   TO WS-EP-MM
043400         MOVE GDR-UPD-DD   TO WS-EP-DD
043500         MOVE GDR-UPD-HH   TO WS-EP-HH
043600         MOVE GDR-UPD-MI   TO WS-EP-MI
043700         MOVE GDR-UPD-SS   TO WS-EP-SS
043800     ELSE
043900         MOVE GDR-LKD-YYYY TO WS-EP-YYYY
044000         MOVE GDR-LKD-MM   TO WS-EP-MM
044100         MOVE GDR-LKD-DD   TO WS-EP-DD
044200         MOVE GDR-LKD-HH   TO WS-EP-HH
044300         MOVE GDR-LKD-MI   TO WS-EP-MI
044400         MOVE GDR-LKD-SS   TO WS-EP-SS
044500     END-IF
044600     PERFORM 2600-CALC-EPOCH-SECS THRU 2600-CALC-EPOCH-SECS-EXIT
044700     MOVE WS-EP-SEGUNDOS TO DNS-TOE.
044800 2430-GEN-TOE-EXIT.
044900     EXIT.
045000*****************************************************************
045100* 2440-BUILD-EVENT-VARIANT : DETERMINA SI EL EVENTO ES UN ALTA  *
045200*                DE REGISTRO O UNA ACTUALIZACION, Y RESUELVE EL *
045300*                MOTIVO DE ACTUALIZACION (UPDATE-REASON-MAP).   *
045400*****************************************************************
045500 2440-BUILD-EVENT-VARIANT.
045600     IF GDR-LOCKED-DATETIME = SPACES
045700         MOVE 'Y' TO DNS-IS-UPDATE
045800         PERFORM 2800-MAP-UPDATE-REASON
045900             THRU 2800-MAP-UPDATE-REASON-EXIT
046000     ELSE
046100         MOVE 'N' TO DNS-IS-UPDATE
046200         MOVE SPACES TO DNS-UPDATE-REASON
046300     END-IF.
046400 2440-BUILD-EVENT-VARIANT-EXIT.
046500     EXIT.
046600*****************************************************************
046700* 2450-RESOLVE-DEATH-DATE : ARMA LA TRIPLA DE PRECISION/ANIO/  *
046800*                MES/DIA DE LA FECHA DE DEFUNCION.              *
046900*****************************************************************
047000 2450-RESOLVE-DEATH-DATE.
047100     MOVE GDR-DEATH-DATE          TO WS-DR-RAW-TEXT
047200     MOVE GDR-PARTIAL-YEAR-DEATH  TO WS-DR-PART-YYYY
047300     MOVE GDR-PARTIAL-MONTH-DEATH TO WS-DR-PART-MM
047400     PERFORM 2500-DATE-RESOLVE THRU 2500-DATE-RESOLVE-EXIT
047500     MOVE WS-DR-OUT-PRECISION TO DNS-DEATH-DATE-PRECISION
047600     MOVE WS-DR-OUT-YYYY      TO DNS-DEATH-DATE-YEAR
047700     MOVE WS-DR-OUT-MM        TO DNS-DEATH-DATE-MONTH
047800     MOVE WS-DR-OUT-DD        TO DNS-DEATH-DATE-DAY.
047900 2450-RESOLVE-DEATH-DATE-EXIT.
048000     EXIT.
048100*****************************************************************
048200* 2460-RESOLVE-BIRTH-DATE : ARMA LA TRIPLA DE PRECISION/ANIO/  *
048300*                MES/DIA DE LA FECHA DE NACIMIENTO.             *
048400*****************************************************************
048500 2460-RESOLVE-BIRTH-DATE.
048600     MOVE GDR-BIRTH-DATE          TO WS-DR-RAW-TEXT
048700     MOVE GDR-PARTIAL-YEAR-BIRTH  TO WS-DR-PART-YYYY
048800     MOVE GDR-PARTIAL-MONTH-BIRTH TO WS-DR-PART-MM
048900     PERFORM 2500-DATE-RESOLVE THRU 2500-DATE-RESOLVE-EXIT
049000     MOVE WS-DR-OUT-PRECISION TO DNS-BIRTH-DATE-PRECISION
049100     MOVE WS-DR-OUT-YYYY      TO DNS-BIRTH-DATE-YEAR
049200     MOVE WS-DR-OUT-MM        TO DNS-BIRTH-DATE-MONTH
049300     MOVE WS-DR-OUT-DD        TO DNS-BIRTH-DATE-DAY.
049400 2460-RESOLVE-BIRTH-DATE-EXIT.
049500     EXIT.
049600*****************************************************************
049700* 2470-MAP-SEX : TRADUCE EL CODIGO DE SEXO DEL GRO (TEXTO      *
049800*                LIBRE) AL CODIGO DE UNA POSICION QUE USA EL   *
049900*                DEATH NOTIFICATION SET (VER 88-LEVELS DNS-SEX)*
050000*****************************************************************
050100 2470-MAP-SEX.
050200     EVALUATE GDR-GENDER
050300         WHEN 'MALE'
050400             MOVE 'M' TO DNS-SEX
050500         WHEN 'FEMALE'
050600             MOVE 'F' TO DNS-SEX
050700         WHEN 'INDETERMINATE'
050800             MOVE 'I' TO DNS-SEX
050900         WHEN 'NOT_STATED'
051000             MOVE 'N' TO DNS-SEX
051100         WHEN OTHER
051200             MOVE 'N' TO DNS-SEX
051300     END-EVALUATE.
051400 2470-MAP-SEX-EXIT.
051500     EXIT.
051600*****************************************************************
051700* 2480-EXPAND-NAMES : ARMA LA TABLA DNS-NAME-TABLE CON EL       *
051800*                NOMBRE PRIMARIO (CASILLERO 1), EL NOMBRE DE    *
051900*                SOLTERA SI EXISTE, Y CADA ALIAS INFORMADO.     *
052000*****************************************************************
052100 2480-EXPAND-NAMES.
052200     MOVE 1 TO WS-IX
052300     PERFORM 2481-EXPAND-NOMBRE-PRIMARIO
052400         THRU 2481-EXPAND-NOMBRE-PRIMARIO-EXIT
052500     ADD 1 TO WS-IX
052600     IF GDR-ALIAS-COUNT > 0
052700         PERFORM 2482-EXPAND-UN-ALIAS
052800             THRU 2482-EXPAND-UN-ALIAS-EXIT
052900             VARYING WS-AL-IX FROM 1 BY 1
053000             UNTIL WS-AL-IX > GDR-ALIAS-COUNT
053100     END-IF
053200     IF GDR-MAIDEN-NAME NOT = SPACES
053300         PERFORM 2483-EXPAND-NOMBRE-SOLTERA
053400             THRU 2483-EXPAND-NOMBRE-SOLTERA-EXIT
053500         ADD 1 TO WS-IX
053600     END-IF
053700     COMPUTE DNS-NAME-COUNT = WS-IX - 1.
053800 2480-EXPAND-NAMES-EXIT.
053900     EXIT.
054000*****************************************************************
054100* 2481-EXPAND-NOMBRE-PRIMARIO : CASILLERO 1 = NOMBRE(S) DE     *
054200*                PILA MAS APELLIDO ACTUAL DEL REGISTRO GRO.    *
054300*****************************************************************
054400 2481-EXPAND-NOMBRE-PRIMARIO.
054500     MOVE SPACES TO DNS-NAME-DESCRIPTION(WS-IX)
054600     MOVE GDR-GIVEN-NAMES-COUNT
054700         TO DNS-NAME-GIVEN-NAMES-COUNT(WS-IX)
054800     MOVE GDR-FAMILY-NAME TO DNS-NAME-FAMILY-NAME(WS-IX)
054900     PERFORM 2481A-COPIAR-NOMBRE-PILA
055000         THRU 2481A-COPIAR-NOMBRE-PILA-EXIT
055100         VARYING WS-GN-IX FROM 1 BY 1 UNTIL WS-GN-IX > 5.
055200 2481-EXPAND-NOMBRE-PRIMARIO-EXIT.
055300     EXIT.
055400 2481A-COPIAR-NOMBRE-PILA.
055500     MOVE WS-GDR-GIVEN-NAME(WS-GN-IX)
055600         TO DNS-NAME-GIVEN-NAMES(WS-IX WS-GN-IX).
055700 2481A-COPIAR-NOMBRE-PILA-EXIT.
055800     EXIT.
055900*****************************************************************
056000* 2482-EXPAND-UN-ALIAS : UN CASILLERO POR CADA ALIAS DEL       *
056100*                REGISTRO GRO (RENOMBRE, ALIAS RELIGIOSO, ETC).*
056200*****************************************************************
056300 2482-EXPAND-UN-ALIAS.
056400     MOVE WS-GDR-ALIAS-TYPE(WS-AL-IX)
056500         TO DNS-NAME-DESCRIPTION(WS-IX)
056600     MOVE WS-GDR-ALIAS-GIVEN-COUNT(WS-AL-IX)
056700         TO DNS-NAME-GIVEN-NAMES-COUNT(WS-IX)
056800     MOVE WS-GDR-ALIAS-FAMILY-NAME(WS-AL-IX)
056900         TO DNS-NAME-FAMILY-NAME(WS-IX)
057000     PERFORM 2482A-COPIAR-NOMBRE-ALIAS
057100         THRU 2482A-COPIAR-NOMBRE-ALIAS-EXIT
057200         VARYING WS-GN-IX FROM 1 BY 1 UNTIL WS-GN-IX > 5
057300     ADD 1 TO WS-IX.
057400 2482-EXPAND-UN-ALIAS-EXIT.
057500     EXIT.
057600 2482A-COPIAR-NOMBRE-ALIAS.
057700     MOVE WS-GDR-ALIAS-GIVEN-NAME(WS-AL-IX WS-GN-IX)
057800         TO DNS-NAME-GIVEN-NAMES(WS-IX WS-GN-IX).
057900 2482A-COPIAR-NOMBRE-ALIAS-EXIT.
058000     EXIT.
058100*****************************************************************
058200* 2483-EXPAND-NOMBRE-SOLTERA : CASILLERO APARTE PARA EL NOMBRE *
058300*                DE SOLTERA/O CUANDO EL GRO LO INFORMA.        *
058400*****************************************************************
058500 2483-EXPAND-NOMBRE-SOLTERA.
058600     MOVE 'Name before marriage' TO DNS-NAME-DESCRIPTION(WS-IX)
058700     MOVE GDR-GIVEN-NAMES-COUNT
058800         TO DNS-NAME-GIVEN-NAMES-COUNT(WS-IX)
058900     MOVE GDR-MAIDEN-NAME TO DNS-NAME-FAMILY-NAME(WS-IX)
059000     PERFORM 2483A-COPIAR-NOMBRE-SOLTERA
059100         THRU 2483A-COPIAR-NOMBRE-SOLTERA-EXIT
059200         VARYING WS-GN-IX FROM 1 BY 1 UNTIL WS-GN-IX > 5.
059300 2483-EXPAND-NOMBRE-SOLTERA-EXIT.
059400     EXIT.
059500 2483A-COPIAR-NOMBRE-SOLTERA.
059600     MOVE WS-GDR-GIVEN-NAME(WS-GN-IX)
059700         TO DNS-NAME-GIVEN-NAMES(WS-IX WS-GN-IX).
059800 2483A-COPIAR-NOMBRE-SOLTERA-EXIT.
059900     EXIT.
060000*****************************************************************
060100* 2490-MOVE-PASSTHROUGH : CAMPOS QUE PASAN SIN TRANSFORMACION   *
060200*                DEL REGISTRO GRO AL DEATH NOTIFICATION SET.    *
060300*****************************************************************
060400 2490-MOVE-PASSTHROUGH.
060500     MOVE GDR-REGISTRATION-ID        TO DNS-REGISTRATION-ID
060600     MOVE GDR-FREE-FORMAT-DEATH-DATE TO DNS-FREE-FORMAT-DEATH-DATE
060700     MOVE GDR-QUALIFIER-TEXT         TO DNS-DEATH-DATE-DESCRIPTION
060800     MOVE GDR-POSTCODE               TO DNS-POSTCODE
060900     IF DNS-88-IS-UPDATE
061000         MOVE GDR-UPDATE-DATETIME    TO DNS-EVENT-DATETIME
061100     ELSE
061200         MOVE GDR-LOCKED-DATETIME    TO DNS-EVENT-DATETIME
061300     END-IF.
061400 2490-MOVE-PASSTHROUGH-EXIT.
061500     EXIT.
061600*****************************************************************
061700* 2500-DATE-RESOLVE : RUTINA COMPARTIDA DE RESOLUCION DE       *
061800*                FECHA.  RECIBE UN TEXTO CRUDO (WS-DR-RAW-TEXT,*
061900*                FORMATO "YYYY-MM-DD" O BLANCO) Y UN PAR       *
062000*                ANIO/MES PARCIAL DE RESPALDO (WS-DR-PART-*).  *
062100*                DEVUELVE PRECISION/ANIO/MES/DIA EN WS-DR-OUT-*.*
062200*                ESTA MISMA RUTINA SE USA PARA DESARMAR         *
062300*                CUALQUIER TEXTO DE FECHA DE PRECISION VARIABLE *
062400*                (CONTANDO GUIONES), NO SOLO LAS DE ESTE FEED.  *
062500*****************************************************************
062600 2500-DATE-RESOLVE.
062700     MOVE ZERO   TO WS-DR-OUT-YYYY WS-DR-OUT-MM WS-DR-OUT-DD
062800     MOVE SPACES TO WS-DR-OUT-PRECISION
062900     IF WS-DR-RAW-TEXT NOT = SPACES
063000         PERFORM 2510-SPLIT-RAW-DATE
063100             THRU 2510-SPLIT-RAW-DATE-EXIT
063200     ELSE
063300         IF WS-DR-PART-YYYY NOT = ZERO
063400             AND WS-DR-PART-MM NOT = ZERO
063500             MOVE 'M' TO WS-DR-OUT-PRECISION
063600             MOVE WS-DR-PART-YYYY TO WS-DR-OUT-YYYY
063700             MOVE WS-DR-PART-MM   TO WS-DR-OUT-MM
063800         ELSE
063900             IF WS-DR-PART-YYYY NOT = ZERO
064000                 MOVE 'Y' TO WS-DR-OUT-PRECISION
064100                 MOVE WS-DR-PART-YYYY TO WS-DR-OUT-YYYY
064200             ELSE
064300                 MOVE 'U' TO WS-DR-OUT-PRECISION
064400             END-IF
064500         END-IF
064600     END-IF.
064700 2500-DATE-RESOLVE-EXIT.
064800     EXIT.
064900*****************************************************************
065000* 2510-SPLIT-RAW-DATE : CUENTA LOS GUIONES DEL TEXTO CRUDO PARA *
065100*                SABER SI VIENE COMPLETO (2 GUIONES), SOLO CON  *
065200*                ANIO-MES (1 GUION) O SOLO ANIO (0 GUIONES).    *
065300*                ESTA ES LA MISMA LOGICA QUE EL MAPEADOR USA    *
065400*                PARA DESERIALIZAR CUALQUIER FECHA DE ANCHO     *
065500*                VARIABLE PROVENIENTE DE UN CAMPO DE TEXTO.     *
065600*****************************************************************
065700 2510-SPLIT-RAW-DATE.
065800     MOVE ZERO TO WS-DR-GUION-CNT
065900     INSPECT WS-DR-RAW-TEXT TALLYING WS-DR-GUION-CNT FOR ALL '-'
066000     EVALUATE WS-DR-GUION-CNT
066100         WHEN 0
066200             MOVE 'Y' TO WS-DR-OUT-PRECISION
066300             MOVE WS-DR-RAW-TEXT(1:4) TO WS-DR-OUT-YYYY
066400         WHEN 1
066500             MOVE 'M' TO WS-DR-OUT-PRECISION
066600             MOVE WS-DR-RAW-TEXT(1:4) TO WS-DR-OUT-YYYY
066700             MOVE WS-DR-RAW-TEXT(6:2) TO WS-DR-OUT-MM
066800         WHEN 2
066900             MOVE 'D' TO WS-DR-OUT-PRECISION
067000             MOVE WS-DR-RAW-TEXT(1:4) TO WS-DR-OUT-YYYY
067100             MOVE WS-DR-RAW-TEXT(6:2) TO WS-DR-OUT-MM
067200             MOVE WS-DR-RAW-TEXT(9:2) TO WS-DR-OUT-DD
067300         WHEN OTHER
067400             DISPLAY 'DN36B010 - FECHA CRUDA INVALIDA: '
067500                     WS-DR-RAW-TEXT
067600             MOVE 'U' TO WS-DR-OUT-PRECISION
067700     END-EVALUATE.
067800 2510-SPLIT-RAW-DATE-EXIT.
067900     EXIT.
068000*****************************************************************
068100* 2600-CALC-EPOCH-SECS : CONVIERTE UNA FECHA/HORA (WS-EP-*) EN  *
068200*                SEGUNDOS TRANSCURRIDOS DESDE EL 01/01/1970,    *
068300*                SIN USAR FUNCIONES INTRINSECAS - SOLO LA TABLA *
068400*                DE DIAS ACUMULADOS Y LA REGLA DE BISIESTOS.    *
068500*****************************************************************
068600 2600-CALC-EPOCH-SECS.
068700     PERFORM 2610-VER-SI-BISIESTO THRU 2610-VER-SI-BISIESTO-EXIT
068800     COMPUTE WS-EP-ANIO-1 = WS-EP-YYYY - 1
068900     DIVIDE WS-EP-ANIO-1 BY   4 GIVING WS-EP-D4
069000     DIVIDE WS-EP-ANIO-1 BY 100 GIVING WS-EP-D100
069100     DIVIDE WS-EP-ANIO-1 BY 400 GIVING WS-EP-D400
069200     COMPUTE WS-EP-BISIESTOS =
069300             WS-EP-D4 - WS-EP-D100 + WS-EP-D400 - 477
069400     COMPUTE WS-EP-DIAS =
069500             ((WS-EP-YYYY - 1970) * 365) + WS-EP-BISIESTOS
069600     ADD WS-CUM-DAYS-ENTRY(WS-EP-MM) TO WS-EP-DIAS
069700     IF WS-88-EP-ES-BISIESTO AND WS-EP-MM > 2
069800         ADD 1 TO WS-EP-DIAS
069900     END-IF
070000     ADD WS-EP-DD TO WS-EP-DIAS
070100     SUBTRACT 1 FROM WS-EP-DIAS
070200     COMPUTE WS-EP-SEGUNDOS =
070300             (WS-EP-DIAS * 86400) + (WS-EP-HH * 3600)
070400             + (WS-EP-MI * 60) + WS-EP-SS.
070500 2600-CALC-EPOCH-SECS-EXIT.
070600     EXIT.
070700*****************************************************************
070800* 2610-VER-SI-BISIESTO : REGLA CLASICA DE ANIO BISIESTO.       *
070900*****************************************************************
071000 2610-VER-SI-BISIESTO.
071100     MOVE 'N' TO WS-EP-ES-BISIESTO-SW
071200     DIVIDE WS-EP-YYYY BY 400 GIVING WS-EP-D400
071300         REMAINDER WS-EP-D4
071400     IF WS-EP-D4 = ZERO
071500         MOVE 'S' TO WS-EP-ES-BISIESTO-SW
071600     ELSE
071700         DIVIDE WS-EP-YYYY BY 100 GIVING WS-EP-D100
071800             REMAINDER WS-EP-D4
071900         IF WS-EP-D4 NOT = ZERO
072000             DIVIDE WS-EP-YYYY BY 4 GIVING WS-EP-D4
072100                 REMAINDER WS-EP-D100
072200             IF WS-EP-D100 = ZERO
072300                 MOVE 'S' TO WS-EP-ES-BISIESTO-SW
072400             END-IF
072500         END-IF
072600     END-IF.
072700 2610-VER-SI-BISIESTO-EXIT.
072800     EXIT.
072900*****************************************************************
073000* 2650-GEN-UUID-STRING : GENERA UN IDENTIFICADOR UNICO DE 36   *
073100*                POSICIONES, FORMATO 8-4-4-4-12, A PARTIR DE LA*
073200*                FECHA/HORA DEL SISTEMA Y DE UN CONTADOR QUE SE*
073300*                INCREMENTA EN CADA LLAMADA (WS-UUID-SEQ), PARA*
073400*                QUE LOS DOS IDENTIFICADORES DE UN MISMO EVENTO*
073500*                (TXN Y JTI) NUNCA COINCIDAN.  NO EXISTE UN     *
073600*                GENERADOR DE UUID EN EL COBOL DE ESTA CASA -   *
073700*                ESTA RUTINA LO REEMPLAZA POR UNA FORMULA       *
073800*                AUXILIAR PROPIA, REPRODUCIBLE Y DETERMINISTICA.*
073900*****************************************************************
074000 2650-GEN-UUID-STRING.
074100     ADD 1 TO WS-UUID-SEQ
074200     ACCEPT WS-CLK-DATE FROM DATE YYYYMMDD
074300     ACCEPT WS-CLK-TIME FROM TIME
074400     COMPUTE WS-UUID-SEED-N =
074500             (WS-CLK-DATE * 100000000) + WS-CLK-TIME
074600     PERFORM 2651-GEN-UN-DIGITO-HEX
074700         THRU 2651-GEN-UN-DIGITO-HEX-EXIT
074800         VARYING WS-BYTE-IX FROM 1 BY 1 UNTIL WS-BYTE-IX > 32
074900     STRING WS-UUID-HEX(1:8)  '-' WS-UUID-HEX(9:4)  '-'
075000            WS-UUID-HEX(13:4) '-' WS-UUID-HEX(17:4) '-'
075100            WS-UUID-HEX(21:12)
075200         DELIMITED BY SIZE INTO WS-UUID-STRING.
075300 2650-GEN-UUID-STRING-EXIT.
075400     EXIT.
075500*****************************************************************
075600* 2651-GEN-UN-DIGITO-HEX : CALCULA UN DIGITO HEXADECIMAL DE LA *
075700*                CADENA Y REVUELVE LA SEMILLA PARA EL PROXIMO.  *
075800*****************************************************************
075900 2651-GEN-UN-DIGITO-HEX.
076000     COMPUTE WS-UUID-WORK-VAL = WS-UUID-SEED-N
076100             + (WS-UUID-SEQ * WS-BYTE-IX) + WS-BYTE-IX
076200     DIVIDE WS-UUID-WORK-VAL BY 16
076300         GIVING WS-UUID-QUOT REMAINDER WS-UUID-REM
076400     MOVE WS-HEX-DIGIT(WS-UUID-REM + 1)
076500         TO WS-UUID-HEX-CHAR(WS-BYTE-IX)
076600     COMPUTE WS-UUID-SEED-N = WS-UUID-SEED-N + WS-UUID-REM + 1.
076700 2651-GEN-UN-DIGITO-HEX-EXIT.
076800     EXIT.
076900*****************************************************************
077000* 2700-BUILD-AUDIT : ARMA EL REGISTRO DE AUDITORIA - EL TXN DEL*
077100*                EVENTO PUBLICADO MAS EL CHECKSUM QUE PERMITE   *
077200*                DETECTAR SI EL CONTENIDO FUE ALTERADO.         *
077300*****************************************************************
077400 2700-BUILD-AUDIT.
077500     MOVE DNS-TXN TO AUDIT-TXN
077600     PERFORM 2710-CALC-AUDIT-HASH THRU 2710-CALC-AUDIT-HASH-EXIT.
077700 2700-BUILD-AUDIT-EXIT.
077800     EXIT.
077900*****************************************************************
078000* 2710-CALC-AUDIT-HASH : CHECKSUM DE AUDITORIA.  NO EXISTE UN   *
078100*                "HASH" DE OBJETO EN COBOL COMO EN LOS SISTEMAS *
078200*                DE ORIGEN - SE REEMPLAZA POR LA SUMA, MODULO   *
078300*                9999999999, DE LA POSICION DE CADA CARACTER DE*
078400*                TXN+JTI+REGISTRATION-ID+IAT+TOE DENTRO DE UN   *
078500*                ALFABETO DE REFERENCIA FIJO (WS-ORD-ALPHABET). *
078600*****************************************************************
078700 2710-CALC-AUDIT-HASH.
078800     MOVE DNS-IAT TO WS-IAT-TEXTO
078900     MOVE DNS-TOE TO WS-TOE-TEXTO
079000     STRING DNS-TXN              DELIMITED BY SIZE
079100            DNS-JTI              DELIMITED BY SIZE
079200            DNS-REGISTRATION-ID  DELIMITED BY SIZE
079300            WS-IAT-TEXTO         DELIMITED BY SIZE
079400            WS-TOE-TEXTO         DELIMITED BY SIZE
079500         INTO WS-HASH-FUENTE
079600     MOVE ZERO TO WS-HASH-ACUM
079700     PERFORM 2711-SUMAR-UN-CARACTER
079800         THRU 2711-SUMAR-UN-CARACTER-EXIT
079900         VARYING WS-BYTE-IX FROM 1 BY 1 UNTIL WS-BYTE-IX > 101
080000     DIVIDE WS-HASH-ACUM BY 9999999999
080100         GIVING WS-HASH-COCIENTE REMAINDER AUDIT-HASH.
080200 2710-CALC-AUDIT-HASH-EXIT.
080300     EXIT.
080400*****************************************************************
080500* 2711-SUMAR-UN-CARACTER : SUMA LA POSICION DE UN CARACTER DE   *
080600*                WS-HASH-FUENTE DENTRO DEL ALFABETO DE          *
080700*                REFERENCIA AL ACUMULADOR DEL CHECKSUM.         *
080800*****************************************************************
080900 2711-SUMAR-UN-CARACTER.
081000     MOVE WS-HASH-FUENTE(WS-BYTE-IX:1) TO WS-HASH-CARACTER
081100     MOVE 1 TO WS-ALPHA-IX
081200     PERFORM 2712-BUSCAR-EN-ALFABETO
081300         THRU 2712-BUSCAR-EN-ALFABETO-EXIT
081400         UNTIL WS-ALPHA-IX > 17
081500             OR WS-ORD-ALPHABET(WS-ALPHA-IX:1) = WS-HASH-CARACTER
081600     ADD WS-ALPHA-IX TO WS-HASH-ACUM.
081700 2711-SUMAR-UN-CARACTER-EXIT.
081800     EXIT.
081900*****************************************************************
082000* 2712-BUSCAR-EN-ALFABETO : AVANZA UNA POSICION EN LA BUSQUEDA. *
082100*****************************************************************
082200 2712-BUSCAR-EN-ALFABETO.
082300     ADD 1 TO WS-ALPHA-IX.
082400 2712-BUSCAR-EN-ALFABETO-EXIT.
082500     EXIT.
082600*****************************************************************
082700* 2800-MAP-UPDATE-REASON : TRADUCE EL MOTIVO DE ACTUALIZACION   *
082800*                DEL GRO A UNO DE LOS CODIGOS CERRADOS DEL      *
082900*                DEATH NOTIFICATION SET - CUALQUIER OTRO VALOR  *
083000*                CAE EN "UNKNOWN" (MISMA LOGICA DE EVALUATE     *
083100*                CON TABLA DE CODIGOS QUE USA EL RESTO DE ESTA  *
083200*                CASA PARA TRADUCIR CODIGOS DE ENTIDAD).        *
083300*****************************************************************
083400 2800-MAP-UPDATE-REASON.
083500     EVALUATE GDR-UPDATE-REASON
083600         WHEN 'CORRECTION'
083700             MOVE 'CORRECTION' TO DNS-UPDATE-REASON
083800         WHEN 'RE-REGISTRATION'
083900             MOVE 'RE-REGISTRATION' TO DNS-UPDATE-REASON
084000         WHEN 'COURT-ORDER'
084100             MOVE 'COURT-ORDER' TO DNS-UPDATE-REASON
084200         WHEN 'LATE-ENTRY'
084300             MOVE 'LATE-ENTRY' TO DNS-UPDATE-REASON
084400         WHEN 'LEGAL-CHANGE'
084500             MOVE 'LEGAL-CHANGE' TO DNS-UPDATE-REASON
084600         WHEN OTHER
084700             MOVE 'UNKNOWN' TO DNS-UPDATE-REASON
084800     END-EVALUATE.
084900 2800-MAP-UPDATE-REASON-EXIT.
085000     EXIT.
085100*****************************************************************
085200* 2900-WRITE-DNS-OUT : GRABA EL DEATH NOTIFICATION SET.         *
085300*****************************************************************
085400 2900-WRITE-DNS-OUT.
085500     WRITE DEATH-NOTIFICATION-SET
085600     IF FS-88-DNS-OK
085700         ADD 1 TO WS-RECS-DNS-GRAB
085800     ELSE
085900         DISPLAY 'DN36B010 - ERROR AL GRABAR DNS-OUT '
086000                 WS-FS-DNS-OUT
086100     END-IF.
086200 2900-WRITE-DNS-OUT-EXIT.
086300     EXIT.
086400*****************************************************************
086500* 2950-WRITE-AUDIT : GRABA LA LINEA DE AUDITORIA.               *
086600*****************************************************************
086700 2950-WRITE-AUDIT.
086800     WRITE DEATH-ENRICHMENT-AUDIT
086900     IF FS-88-AUD-OK
087000         ADD 1 TO WS-RECS-AUD-GRAB
087100     ELSE
087200         DISPLAY 'DN36B010 - ERROR AL GRABAR AUDIT-OUT '
087300                 WS-FS-AUD-OUT
087400     END-IF.
087500 2950-WRITE-AUDIT-EXIT.
087600     EXIT.
087700*****************************************************************
087800* 3000-END : CIERRA ARCHIVOS, INFORMA EL RESUMEN DE LA CORRIDA *
087900*            Y TERMINA EL PROGRAMA.                             *
088000*****************************************************************
088100 3000-END.
088200     PERFORM 9100-CLOSE-FILES THRU 9100-CLOSE-FILES-EXIT
088300     DISPLAY 'DN36B010 - REGISTROS GRO LEIDOS.......: '
088400             WS-RECS-LEIDOS
088500     DISPLAY 'DN36B010 - DEATH NOTIFICATION SETS....: '
088600             WS-RECS-DNS-GRAB
088700     DISPLAY 'DN36B010 - LINEAS DE AUDITORIA GRABADAS: '
088800             WS-RECS-AUD-GRAB
088900     STOP RUN.
089000*****************************************************************
089100* 9100-CLOSE-FILES : CIERRA LOS TRES ARCHIVOS DE LA CORRIDA.    *
089200*****************************************************************
089300 9100-CLOSE-FILES.
089400     CLOSE GRO-DEATH-IN
089500     CLOSE DNS-OUT
089600     CLOSE AUDIT-OUT.
089700 9100-CLOSE-FILES-EXIT.
089800     EXIT.

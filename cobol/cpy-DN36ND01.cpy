000100*****************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  DN36ND01                                  *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DEL REGISTRO DE ENTRADA GRO (DEFUNCION)  *
000600*               RECIBIDO EN EL FEED NOCTURNO DEL "GENERAL       *
000700*               REGISTER OFFICE" DEL REINO UNIDO.  UN REGISTRO  *
000800*               POR NOTIFICACION DE DEFUNCION.                  *
000900*                                                                *
001000* -------------------------------------------------------------- *
001100*                                                                *
001200*           LONGITUD : 400 POSICIONES.                          *
001300*           PREFIJO  : GDR.                                     *
001400*                                                                *
001500*   NOTA:  LOS GRUPOS REPETITIVOS DE NOMBRES Y ALIAS VIENEN      *
001600*   EMPAQUETADOS EN ZONAS DE TEXTO CON DELIMITADORES ("/" ENTRE  *
001700*   PARTES DE UN NOMBRE, ":" ENTRE COMPONENTES DE UN ALIAS Y "|" *
001800*   ENTRE ALIAS) PARA QUE EL REGISTRO NO SUPERE LOS 400 BYTES.   *
001900*   EL PROGRAMA DN36B010 LOS DESEMPAQUETA EN LA TABLA            *
002000*   WS-GDR-NAMES ANTES DE APLICAR LAS REGLAS DE NEGOCIO.         *
002100*                                                                *
002200*   NOTA:  GDR-GENDER SE ENSANCHA A 13 POSICIONES Y              *
002300*   GDR-UPDATE-REASON SE ACHICA A 15 PARA QUE ENTRE EL VALOR     *
002400*   MAS LARGO DE SEXO DEL GRO ("INDETERMINATE") SIN CORTARSE,    *
002500*   SIN ALTERAR LOS 400 BYTES TOTALES DEL REGISTRO.              *
002600*                                                                *
002700*****************************************************************
002800     01  GRO-DEATH-RECORD-IN.
002900         05  GDR-REGISTRATION-ID            PIC X(09).
003000         05  GDR-LOCKED-DATETIME            PIC X(23).
003100         05  GDR-LOCKED-DATETIME-R REDEFINES GDR-LOCKED-DATETIME.
003200             10  GDR-LKD-YYYY                PIC 9(04).
003300             10  FILLER                      PIC X(01).
003400             10  GDR-LKD-MM                  PIC 9(02).
003500             10  FILLER                      PIC X(01).
003600             10  GDR-LKD-DD                  PIC 9(02).
003700             10  FILLER                      PIC X(01).
003800             10  GDR-LKD-HH                  PIC 9(02).
003900             10  FILLER                      PIC X(01).
004000             10  GDR-LKD-MI                  PIC 9(02).
004100             10  FILLER                      PIC X(01).
004200             10  GDR-LKD-SS                  PIC 9(02).
004300             10  FILLER                      PIC X(04).
004400         05  GDR-UPDATE-DATETIME            PIC X(23).
004500         05  GDR-UPDATE-DATETIME-R REDEFINES GDR-UPDATE-DATETIME.
004600             10  GDR-UPD-YYYY                PIC 9(04).
004700             10  FILLER                      PIC X(01).
004800             10  GDR-UPD-MM                  PIC 9(02).
004900             10  FILLER                      PIC X(01).
005000             10  GDR-UPD-DD                  PIC 9(02).
005100             10  FILLER                      PIC X(01).
005200             10  GDR-UPD-HH                  PIC 9(02).
005300             10  FILLER                      PIC X(01).
005400             10  GDR-UPD-MI                  PIC 9(02).
005500             10  FILLER                      PIC X(01).
005600             10  GDR-UPD-SS                  PIC 9(02).
005700             10  FILLER                      PIC X(04).
005800         05  GDR-UPDATE-REASON              PIC X(15).
005900         05  GDR-QUALIFIER-TEXT             PIC X(30).
006000         05  GDR-FREE-FORMAT-DEATH-DATE     PIC X(50).
006100         05  GDR-DEATH-DATE                 PIC X(10).
006200         05  GDR-DEATH-DATE-R REDEFINES GDR-DEATH-DATE.
006300             10  GDR-DTH-YYYY                PIC 9(04).
006400             10  FILLER                      PIC X(01).
006500             10  GDR-DTH-MM                  PIC 9(02).
006600             10  FILLER                      PIC X(01).
006700             10  GDR-DTH-DD                  PIC 9(02).
006800         05  GDR-PARTIAL-YEAR-DEATH         PIC 9(04).
006900         05  GDR-PARTIAL-MONTH-DEATH        PIC 9(02).
007000         05  GDR-BIRTH-DATE                 PIC X(10).
007100         05  GDR-BIRTH-DATE-R REDEFINES GDR-BIRTH-DATE.
007200             10  GDR-BIR-YYYY                PIC 9(04).
007300             10  FILLER                      PIC X(01).
007400             10  GDR-BIR-MM                  PIC 9(02).
007500             10  FILLER                      PIC X(01).
007600             10  GDR-BIR-DD                  PIC 9(02).
007700         05  GDR-PARTIAL-YEAR-BIRTH         PIC 9(04).
007800         05  GDR-PARTIAL-MONTH-BIRTH        PIC 9(02).
007900         05  GDR-GENDER                     PIC X(13).
008000         05  GDR-POSTCODE                   PIC X(08).
008100         05  GDR-GIVEN-NAMES-TEXT           PIC X(40).
008200         05  GDR-GIVEN-NAMES-COUNT          PIC 9(01).
008300         05  GDR-FAMILY-NAME                PIC X(35).
008400         05  GDR-MAIDEN-NAME                PIC X(35).
008500         05  GDR-ALIAS-COUNT                PIC 9(01).
008600         05  GDR-ALIAS-TEXT                 PIC X(85).
008700*****************************************************************
008800* FIN DE DN36ND01 - LONGITUD TOTAL VERIFICADA EN 400 POSICIONES *
008900*****************************************************************
